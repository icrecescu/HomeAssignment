000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OBK1XCP5                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER BOOK ENGINE - Common literals,        *
000600*                    switches and edit work areas                *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  Licensed Materials - Property of Meridian Clearing Systems    *
001000*                                                                *
001100*  MCS-4471              OBK1XCP5                                *
001200*                                                                *
001300*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001400*                                                                *
001500*  ORDER BOOK                                                    *
001600*  (Element of the Order Book Engine batch suite)                *
001700*  @BANNER_END                                                   *
001800*                                                                *
001900* STATUS = 3.2.0                                                 *
002000*                                                                *
002100* FUNCTION =                                                     *
002200*      This copybook is part of the Order Book Engine batch      *
002300*      suite and defines the validation message text used by    *
002400*      OBK1XCMN when a command fails a business rule. Message    *
002500*      wording is fixed by the audit sign-off on the original    *
002600*      rules memo and must not be reworded without a change      *
002700*      request even where the grammar looks off (see 890914      *
002800*      note below) - the wording is treated as part of the       *
002900*      output contract downstream systems parse against.         *
003000*----------------------------------------------------------------*
003100*                                                                *
003200* CHANGE ACTIVITY :                                              *
003300*      $SEG(OBK1XCP5),COMP(OBKENG),PROD(OBK1X   ):               *
003400*                                                                *
003500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003600*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION *
003700*   $D1= I44988 110 890914 MFK     : DO NOT "FIX" MSG WORDING -  *
003800*                                    DOWNSTREAM RECON PARSES IT  *
003900*                                    VERBATIM, LEAVE AS SUPPLIED *
004000*   $D2= I45210 200 930611 SJH     : ADD LEVEL LOOKUP MESSAGES   *
004100*   $DC= I46680 250 060809 GVR     : ADD X-TYPE REDEFINES OF THE *
004200*                                    EDIT FIELDS - RECON FLAGGED *
004300*                                    ERR LINES WITH BLANKS BAKED *
004400*                                    INTO THE MIDDLE OF THE TEXT *
004500*   $DD= I46680 252 060822 GVR     : ADD OBK-PRICE-EDIT/-X - LST *
004600*                                    LINE WAS DROPPING THE PRICE *
004700*                                    OF THE RESTING ORDER, SEE    *
004800*                                    OBK1XCMN CHANGE LOG          *
004900*                                                                *
005000******************************************************************
005100*    Run-control switches                                        *
005200 01  OBK-COMMON-SWITCHES.
005300     03  OBK-EOF-SWITCH              PIC X(01)   VALUE 'N'.
005400         88  OBK-END-OF-COMMANDS             VALUE 'Y'.
005500         88  OBK-NOT-END-OF-COMMANDS         VALUE 'N'.
005600     03  OBK-FOUND-SWITCH            PIC X(01)   VALUE 'N'.
005700         88  OBK-ENTRY-FOUND                 VALUE 'Y'.
005800         88  OBK-ENTRY-NOT-FOUND             VALUE 'N'.
005900     03  FILLER                      PIC X(10).
006000*    Numeric-edit work areas for splicing an operand value into  *
006100*    a validation message text. $DC below - the floating-minus   *
006200*    edited fields right-justify a small value with leading      *
006300*    blanks (e.g. id 5 edits to 9 blanks then '5'); the X-type    *
006400*    REDEFINES lets the STRING paragraphs skip past those blanks *
006500*    with reference modification instead of copying them into    *
006600*    the middle of the message text.                             *
006700 01  OBK-EDIT-WORK-AREAS.
006800     03  OBK-ID-EDIT                 PIC -(9)9.
006900     03  OBK-ID-EDIT-X    REDEFINES OBK-ID-EDIT    PIC X(10).
007000     03  OBK-SIZE-EDIT               PIC -(9)9.
007100     03  OBK-SIZE-EDIT-X  REDEFINES OBK-SIZE-EDIT  PIC X(10).
007200     03  OBK-LEVEL-EDIT              PIC -(4)9.
007300     03  OBK-LEVEL-EDIT-X REDEFINES OBK-LEVEL-EDIT PIC X(05).
007400     03  OBK-PRICE-EDIT              PIC -(9)9.9(4).
007500     03  OBK-PRICE-EDIT-X REDEFINES OBK-PRICE-EDIT PIC X(15).
007600     03  OBK-SIDE-EDIT               PIC X(01).
007700     03  FILLER                      PIC X(05).
007800*    Validation message text, exact wording per the 870302 rules *
007900*    memo - see FUNCTION note above before changing any of these *
008000 01  OBK-VALIDATION-MESSAGES.
008100     03  OBK-MSG-BAD-ID              PIC X(43)   VALUE
008200         "Id of and order can't have negative values ".
008300     03  OBK-MSG-BAD-SIDE            PIC X(23)   VALUE
008400         "Unsupported order side ".
008500     03  OBK-MSG-PRICE-LEAD          PIC X(19)   VALUE
008600         "Price of the order ".
008700     03  OBK-MSG-PRICE-TRAIL         PIC X(18)   VALUE
008800         " can't be negative".
008900     03  OBK-MSG-BAD-SIZE            PIC X(45)   VALUE
009000         "Size of and order can't have negative values ".
009100     03  OBK-MSG-DUP-ID              PIC X(26)   VALUE
009200         "This order already exists ".
009300     03  OBK-MSG-NOFIND-LEAD         PIC X(06)   VALUE
009400         "Order ".
009500     03  OBK-MSG-NOFIND-TRAIL        PIC X(14)   VALUE
009600         " doesn't exist".
009700     03  OBK-MSG-BAD-LEVEL           PIC X(24)   VALUE
009800         "Level can't be negative ".
009900     03  OBK-MSG-LEVEL-LEAD          PIC X(06)   VALUE
010000         "Level ".
010100     03  OBK-MSG-LEVEL-TRAIL         PIC X(16)   VALUE
010200         " is out of range".
010300     03  FILLER                      PIC X(15).
