000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OBK1XCP2                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER BOOK ENGINE - Batch driver result     *
000600*                    file record layout                         *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  Licensed Materials - Property of Meridian Clearing Systems    *
001000*                                                                *
001100*  MCS-4471              OBK1XCP2                                *
001200*                                                                *
001300*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001400*                                                                *
001500*  ORDER BOOK                                                    *
001600*  (Element of the Order Book Engine batch suite)                *
001700*  @BANNER_END                                                   *
001800*                                                                *
001900* STATUS = 3.2.0                                                 *
002000*                                                                *
002100* FUNCTION =                                                     *
002200*      This copybook is part of the Order Book Engine batch      *
002300*      suite and defines the one output record written to        *
002400*      OBK-RESULT-FILE for every input command - one record for  *
002500*      each ADD/DEL/UPD acknowledgement-or-error and one record  *
002600*      per PLV/TLV result-or-error and per LST order emitted.    *
002700*      The result text area is REDEFINEd for the two numeric     *
002800*      result shapes (a level price, a level total size); the    *
002900*      LST/error cases move edited text straight into the base   *
003000*      OBK-RPT-RESULT-TEXT field instead.                        *
003100*----------------------------------------------------------------*
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*      $SEG(OBK1XCP2),COMP(OBKENG),PROD(OBK1X   ):               *
003500*                                                                *
003600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003700*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION *
003800*   $D1= I44988 110 890914 MFK     : ADD PRICE/SIZE REDEFINES    *
003900*                                                                *
004000******************************************************************
004100*    Order Book result record                                    *
004200    03  OBK-RPT-CMD-TYPE            PIC X(03).
004300    03  OBK-RPT-STATUS              PIC X(04).
004400        88  OBK-RPT-STATUS-IS-OK            VALUE 'OK  '.
004500        88  OBK-RPT-STATUS-IS-ERR           VALUE 'ERR '.
004600    03  OBK-RPT-RESULT-TEXT         PIC X(60).
004700*    Alternate view used to edit a level-price result             *
004800    03  OBK-RPT-PRICE-TEXT REDEFINES OBK-RPT-RESULT-TEXT.
004900        05  OBK-RPT-PRICE-VALUE     PIC -(9)9.9(4).
005000        05  FILLER                  PIC X(45).
005100*    Alternate view used to edit a level-total-size result        *
005200    03  OBK-RPT-SIZE-TEXT REDEFINES OBK-RPT-RESULT-TEXT.
005300        05  OBK-RPT-SIZE-VALUE      PIC -(9)9.
005400        05  FILLER                  PIC X(50).
005500    03  FILLER                      PIC X(13).
