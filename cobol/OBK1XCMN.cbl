000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OBK1XCMN.
000300 AUTHOR.        R J TILLMAN.
000400 INSTALLATION.  MERIDIAN CLEARING SYSTEMS - MARKET DATA GROUP.
000500 DATE-WRITTEN.  MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*  @BANNER_START                           01                   *
001200*  Licensed Materials - Property of Meridian Clearing Systems    *
001300*                                                                *
001400*  MCS-4471              OBK1XCMN                                *
001500*                                                                *
001600*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001700*                                                                *
001800*  ORDER BOOK                                                    *
001900*  (Batch driver of the Order Book Engine batch suite)           *
002000*  @BANNER_END                                                   *
002100*                                                                *
002200* STATUS = 3.2.0                                                 *
002300*                                                                *
002400* FUNCTION =                                                     *
002500*      OBK1XCMN is the batch driver for the Order Book Engine.   *
002600*      It builds and maintains, entirely in working storage, one *
002700*      in-memory limit order book for a single instrument and    *
002800*      replies to a stream of commands read from OBK-COMMAND-    *
002900*      FILE, writing one reply record per command to OBK-RESULT- *
003000*      FILE. The book does not survive from one run to the next -*
003100*      every run starts from an empty book (see 1000-INITIALIZE- *
003200*      BOOK) and the command file is expected to carry a full    *
003300*      session's worth of activity.                              *
003400*                                                                *
003500*      Commands recognised on OBK-COMMAND-FILE (OBK1XCP1):       *
003600*        ADD  - place a new resting order on the book            *
003700*        DEL  - remove a resting order from the book             *
003800*        UPD  - change the size of a resting order in place      *
003900*        PLV  - report the price standing at a given book level  *
004000*        TLV  - report the total resting size at a given level   *
004100*        LST  - list every resting order on one side of the book,*
004200*               best level first, oldest order first at a level  *
004300*                                                                *
004400*      A command that fails a validation rule does not stop the  *
004500*      run - it produces an ERR reply and the driver goes on to  *
004600*      the next command. This mirrors the way the floor wants a  *
004700*      bad ticket handled: reject the one ticket, do not bring   *
004800*      the book down.                                            *
004900*----------------------------------------------------------------*
005000*                                                                *
005100* FILES =                                                        *
005200*      OBK-COMMAND-FILE  - input, one command record per input   *
005300*                          transaction, layout in OBK1XCP1       *
005400*      OBK-RESULT-FILE   - output, one reply record per command  *
005500*                          processed, layout in OBK1XCP2         *
005600*                                                                *
005700* COPYBOOKS =                                                    *
005800*      OBK1XCP1 - command record (FD OBK-COMMAND-FILE)           *
005900*      OBK1XCP2 - result record  (FD OBK-RESULT-FILE)            *
006000*      OBK1XCP3 - resting order table (working storage)          *
006100*      OBK1XCP4 - bid/offer price level tables (working storage) *
006200*      OBK1XCP5 - switches, edit areas and message text          *
006300*----------------------------------------------------------------*
006400*                                                                *
006500* CHANGE ACTIVITY :                                              *
006600*      $MOD(OBK1XCMN),COMP(OBKENG),PROD(OBK1X   ):               *
006700*                                                                *
006800*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
006900*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION,*
007000*                                    ADD/DEL/PLV/TLV/LST ONLY    *
007100*   $D1= I44811 101 870915 RJT     : CORRECT LEVEL SHIFT ON DEL  *
007200*                                    WHEN LAST ORDER AT A LEVEL  *
007300*   $D2= I44988 110 890914 MFK     : ADD UPD COMMAND (SIZE-ONLY  *
007400*                                    AMEND OF A RESTING ORDER)   *
007500*   $D3= I44988 111 890922 MFK     : REUSE FREED ORDER SLOTS -   *
007600*                                    SEE OBK1XCP3 CHANGE LOG     *
007700*   $D4= I45102 150 910304 SJH     : VALIDATE SIDE BEFORE PRICE  *
007800*                                    ON ADD, AUDIT FINDING 91-14 *
007900*   $D5= I45210 200 930611 SJH     : ADD PLV/TLV LEVEL LOOKUP    *
008000*                                    COMMANDS AND OBK1XCP1 LEVEL *
008100*                                    OPERAND                    *
008200*   $D6= I45210 201 930614 SJH     : WIDEN ORDER-ID TO S9(09)    *
008300*                                    PACKED, OLD S9(05) TOO      *
008400*                                    SMALL FOR FEED VOLUMES      *
008500*   $D7= I45614 210 990806 PLC     : Y2K REVIEW - NO DATE FIELDS *
008600*                                    HELD OR EDITED BY THIS      *
008700*                                    PROGRAM, NO CHANGE REQUIRED *
008800*   $D8= I45988 220 970512 SJH     : RAISE ORDER-LIST OCCURS 40  *
008900*                                    TO 100 PER LEVEL, ORDER DESK*
009000*                                    HIT MAX-OCCURS ON OPEN      *
009100*   $D9= I46340 230 020218 MFK     : ADD LST COMMAND (LIST BOOK  *
009200*                                    SIDE BY LEVEL/TIME PRIORITY)*
009300*   $DA= I46340 231 020221 MFK     : LST WAS EMITTING WORST LEVEL*
009400*                                    FIRST ON OFFER SIDE - FIXED *
009500*   $DB= I46512 240 040113 KRW     : CLEAN UP UNREACHABLE PATH IN*
009600*                                    5200-VALIDATE-UPDATE-SIZE   *
009700*   $DC= I46680 250 060809 GVR     : RECON REJECTED ERR LINES -  *
009800*                                    ID/SIZE/LEVEL EDIT FIELDS   *
009900*                                    WERE STRUNG IN WITH THEIR   *
010000*                                    LEADING BLANKS STILL ON,    *
010100*                                    SEE OBK1XCP5 CHANGE LOG.    *
010200*   $DD= I46680 251 060814 GVR     : PLV/TLV CHECKED SIDE BEFORE *
010300*                                    LEVEL - RECON WANTED THE    *
010400*                                    SAME ORDER ADD USES (LEVEL, *
010500*                                    THEN SIDE); REORDERED THE   *
010600*                                    6000/7000 VALIDATION CHAIN. *
010700*   $DE= I46680 252 060822 GVR     : LST LINE DIDN'T CARRY THE   *
010800*                                    ORDER'S PRICE - ADDED TO    *
010900*                                    8211/8221, SEE OBK1XCP5     *
011000*                                    CHANGE LOG FOR THE NEW EDIT *
011100*                                    FIELD.                     *
011200*   $DF= I46680 253 060905 GVR     : DEL WAS FREEING THE WRONG   *
011300*                                    ORDER-TABLE SLOT - 4312/4322*
011400*                                    WERE REUSING WS-FOUND-SUB TO*
011500*                                    HOLD THE LEVEL POSITION AND *
011600*                                    CLOBBERING THE SLOT NUMBER  *
011700*                                    4200 NEEDED. GAVE THE LEVEL *
011800*                                    POSITION ITS OWN SCRATCH    *
011900*                                    ITEM, WS-LVL-POS-SUB.       *
012000******************************************************************
012100 ENVIRONMENT DIVISION.
012200 CONFIGURATION SECTION.
012300 SOURCE-COMPUTER.  IBM-370.
012400 OBJECT-COMPUTER.  IBM-370.
012500 SPECIAL-NAMES.
012600     CLASS OBK-NUMERIC-SIDE  IS '0' THRU '1'
012700     UPSI-0
012800         ON  STATUS IS OBK-DUMP-SWITCH-ON
012900         OFF STATUS IS OBK-DUMP-SWITCH-OFF.
013000 INPUT-OUTPUT SECTION.
013100 FILE-CONTROL.
013200     SELECT OBK-COMMAND-FILE  ASSIGN TO OBKCMDIN
013300         ORGANIZATION IS LINE SEQUENTIAL
013400         FILE STATUS  IS WS-CMDIN-STATUS.
013500     SELECT OBK-RESULT-FILE   ASSIGN TO OBKRESOT
013600         ORGANIZATION IS LINE SEQUENTIAL
013700         FILE STATUS  IS WS-RESOT-STATUS.
013800 DATA DIVISION.
013900 FILE SECTION.
014000 FD  OBK-COMMAND-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD.
014300 01  OBK-COMMAND-RECORD.
014400     COPY OBK1XCP1.
014500 FD  OBK-RESULT-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD.
014800 01  OBK-RESULT-RECORD.
014900     COPY OBK1XCP2.
015000 WORKING-STORAGE SECTION.
015100*    File status work areas, held as standalone 77-levels in the  *
015200*    house style rather than grouped under an 01, same as the    *
015300*    status/flag items DFSIVA64 keeps at the top of its own       *
015400*    WORKING-STORAGE SECTION                                      *
015500 77  WS-CMDIN-STATUS             PIC X(02)   VALUE SPACES.
015600     88  WS-CMDIN-OK                     VALUE '00'.
015700     88  WS-CMDIN-EOF                    VALUE '10'.
015800 77  WS-RESOT-STATUS             PIC X(02)   VALUE SPACES.
015900     88  WS-RESOT-OK                     VALUE '00'.
016000*    Leading-blank tally counters for the numeric-edit de-edit    *
016100*    routine used by the STRING paragraphs below - see $DC in the *
016200*    header change log and the OBK1XCP5 change log                *
016300 77  WS-ID-EDIT-LEADSP           PIC S9(04)  COMP VALUE ZERO.
016400 77  WS-SIZE-EDIT-LEADSP         PIC S9(04)  COMP VALUE ZERO.
016500 77  WS-PRICE-EDIT-LEADSP        PIC S9(04)  COMP VALUE ZERO.       DE
016600 77  WS-LEVEL-EDIT-LEADSP        PIC S9(04)  COMP VALUE ZERO.
016700*    Run totals - a small housekeeping block the shift operator   *
016800*    checks off the job log against the command-file record count *
016900 01  WS-RUN-TOTALS.
017000     03  WS-COMMANDS-READ        PIC S9(07)  COMP-3 VALUE ZERO.
017100     03  WS-COMMANDS-OK          PIC S9(07)  COMP-3 VALUE ZERO.
017200     03  WS-COMMANDS-IN-ERROR    PIC S9(07)  COMP-3 VALUE ZERO.
017300     03  WS-ORDERS-LISTED        PIC S9(07)  COMP-3 VALUE ZERO.
017400     03  FILLER                  PIC X(10).
017500*    Scratch subscripts and switches used by the level-table      *
017600*    search/insert/shift routines - kept together so the table    *
017700*    handling paragraphs read as a block                          *
017800 01  WS-SCRATCH-AREAS.
017900     03  WS-SCAN-SUB             PIC S9(04)  COMP VALUE ZERO.
018000     03  WS-SHIFT-SUB            PIC S9(04)  COMP VALUE ZERO.
018100     03  WS-INSERT-SUB           PIC S9(04)  COMP VALUE ZERO.
018200     03  WS-LEVEL-SUB            PIC S9(04)  COMP VALUE ZERO.
018300     03  WS-ORDER-SUB            PIC S9(04)  COMP VALUE ZERO.
018400     03  WS-LVL-POS-SUB          PIC S9(04)  COMP VALUE ZERO.        DF
018500     03  WS-FOUND-SUB            PIC S9(04)  COMP VALUE ZERO.
018600     03  WS-SCAN-DONE-SWITCH     PIC X(01)   VALUE 'N'.
018700         88  WS-SCAN-IS-DONE             VALUE 'Y'.
018800     03  WS-LEVEL-EXISTS-SWITCH  PIC X(01)   VALUE 'N'.
018900         88  WS-LEVEL-ALREADY-EXISTS     VALUE 'Y'.
019000     03  WS-LAST-ORDER-SWITCH    PIC X(01)   VALUE 'N'.
019100         88  WS-LAST-ORDER-AT-LEVEL      VALUE 'Y'.
019200     03  FILLER                  PIC X(10).
019300*    Resting order table, bid/offer level tables and validation   *
019400*    message text carried in from the Order Book Engine common    *
019500*    copybooks                                                    *
019600     COPY OBK1XCP3.
019700     COPY OBK1XCP4.
019800     COPY OBK1XCP5.
019900 PROCEDURE DIVISION.
020000******************************************************************
020100*  0000-MAINLINE                                                 *
020200*    Overall control - open the files, work the command file to  *
020300*    exhaustion, close down and stop.                             *
020400******************************************************************
020500 0000-MAINLINE.                                                   D0
020600     PERFORM 1000-INITIALIZE-BOOK      THRU 1000-EXIT.
020700     PERFORM 2000-PROCESS-COMMANDS     THRU 2000-EXIT
020800         UNTIL OBK-END-OF-COMMANDS.
020900     PERFORM 9000-TERMINATE-RUN        THRU 9000-EXIT.
021000     STOP RUN.
021100******************************************************************
021200*  1000-INITIALIZE-BOOK                                          *
021300*    Open the command and result files and clear down the book   *
021400*    tables so this run starts from a flat book - see FUNCTION   *
021500*    note above, the book is not carried across runs.            *
021600******************************************************************
021700 1000-INITIALIZE-BOOK.
021800     OPEN INPUT  OBK-COMMAND-FILE.
021900     IF NOT WS-CMDIN-OK
022000         DISPLAY 'OBK1XCMN - OPEN FAILED ON OBKCMDIN, STATUS = '
022100                 WS-CMDIN-STATUS
022200         STOP RUN
022300     END-IF.
022400     OPEN OUTPUT OBK-RESULT-FILE.
022500     IF NOT WS-RESOT-OK
022600         DISPLAY 'OBK1XCMN - OPEN FAILED ON OBKRESOT, STATUS = '
022700                 WS-RESOT-STATUS
022800         STOP RUN
022900     END-IF.
023000     MOVE ZERO  TO OBK-ORDER-COUNT.
023100     MOVE ZERO  TO OBK-BID-LEVEL-COUNT.
023200     MOVE ZERO  TO OBK-OFFER-LEVEL-COUNT.
023300     PERFORM 1100-CLEAR-ORDER-TABLE THRU 1100-EXIT
023400         VARYING WS-SCAN-SUB FROM 1 BY 1
023500         UNTIL WS-SCAN-SUB > 500.
023600     MOVE 'N' TO OBK-EOF-SWITCH.
023700     PERFORM 2100-READ-COMMAND-RECORD THRU 2100-EXIT.
023800 1000-EXIT.
023900     EXIT.
024000******************************************************************
024100*  1100-CLEAR-ORDER-TABLE                                        *
024200*    Mark every order-table slot free before the first ADD - the *
024300*    slot-reuse logic in 3130 depends on the free flag being set *
024400*    on entries that have never held an order, not just ones a   *
024500*    DEL has emptied out.                                        *
024600******************************************************************
024700 1100-CLEAR-ORDER-TABLE.
024800     MOVE 'N' TO OBK-ORD-IN-USE(WS-SCAN-SUB).
024900 1100-EXIT.
025000     EXIT.
025100******************************************************************
025200*  2000-PROCESS-COMMANDS                                         *
025300*    One pass of the command loop - dispatch the command already *
025400*    in the record area, write the reply, read the next record.  *
025500******************************************************************
025600 2000-PROCESS-COMMANDS.
025700     ADD 1 TO WS-COMMANDS-READ.
025800     PERFORM 2200-DISPATCH-COMMAND    THRU 2200-EXIT.
025900     PERFORM 2300-WRITE-RESULT-LINE   THRU 2300-EXIT.
026000     PERFORM 2100-READ-COMMAND-RECORD THRU 2100-EXIT.
026100 2000-EXIT.
026200     EXIT.
026300******************************************************************
026400*  2100-READ-COMMAND-RECORD                                      *
026500******************************************************************
026600 2100-READ-COMMAND-RECORD.
026700     READ OBK-COMMAND-FILE
026800         AT END
026900             MOVE 'Y' TO OBK-EOF-SWITCH
027000     END-READ.
027100 2100-EXIT.
027200     EXIT.
027300******************************************************************
027400*  2200-DISPATCH-COMMAND                                         *
027500*    Route on the command type carried on OBK-CMD-TYPE. Anything *
027600*    that is not one of the six recognised codes is treated as   *
027700*    an unsupported-side style error against the command itself  *
027800*    rather than aborting the run - see FUNCTION note.           *
027900******************************************************************
028000 2200-DISPATCH-COMMAND.
028100     MOVE SPACES TO OBK-RPT-RESULT-TEXT.
028200     MOVE OBK-CMD-TYPE TO OBK-RPT-CMD-TYPE.
028300     EVALUATE TRUE
028400         WHEN OBK-CMD-IS-ADD
028500             PERFORM 3000-ADD-ORDER          THRU 3000-EXIT
028600         WHEN OBK-CMD-IS-DEL
028700             PERFORM 4000-REMOVE-ORDER       THRU 4000-EXIT
028800         WHEN OBK-CMD-IS-UPD
028900             PERFORM 5000-UPDATE-SIZE        THRU 5000-EXIT
029000         WHEN OBK-CMD-IS-PLV
029100             PERFORM 6000-LEVEL-PRICE-LOOKUP THRU 6000-EXIT
029200         WHEN OBK-CMD-IS-TLV
029300             PERFORM 7000-LEVEL-TOTAL-LOOKUP THRU 7000-EXIT
029400         WHEN OBK-CMD-IS-LST
029500             PERFORM 8000-LIST-ORDERS-BY-SIDE THRU 8000-EXIT
029600         WHEN OTHER
029700             MOVE 'ERR ' TO OBK-RPT-STATUS
029800             MOVE 'Unrecognised command type' TO OBK-RPT-RESULT-TEXT
029900     END-EVALUATE.
030000     IF OBK-RPT-STATUS-IS-ERR
030100         ADD 1 TO WS-COMMANDS-IN-ERROR
030200     ELSE
030300         ADD 1 TO WS-COMMANDS-OK
030400     END-IF.
030500 2200-EXIT.
030600     EXIT.
030700******************************************************************
030800*  2300-WRITE-RESULT-LINE                                        *
030900*    LST is the one command type that writes its own result      *
031000*    lines directly from 8200 (one per resting order, or none    *
031100*    at all for an empty side) - suppress the extra blank ack    *
031200*    line this paragraph would otherwise write for it.           *
031300******************************************************************
031400 2300-WRITE-RESULT-LINE.
031500     IF OBK-CMD-IS-LST AND OBK-RPT-STATUS-IS-OK
031600         CONTINUE
031700     ELSE
031800         WRITE OBK-RESULT-RECORD FROM OBK-RESULT-RECORD
031900     END-IF.
032000 2300-EXIT.
032100     EXIT.
032200******************************************************************
032300*  3000-ADD-ORDER                                                *
032400*    Place a new resting order on the book. Validates in the     *
032500*    order laid down by the 870302 rules memo (id, side, price,  *
032600*    size, duplicate id - see 3100 and its sub-paragraphs); the  *
032700*    first rule an order fails is the only one reported, per     *
032800*    audit finding 91-14 ($D4 above).                            *
032900******************************************************************
033000 3000-ADD-ORDER.
033100     PERFORM 3100-VALIDATE-ADD THRU 3100-EXIT.
033200     IF OBK-RPT-STATUS-IS-OK
033300         PERFORM 3160-STORE-NEW-ORDER THRU 3160-EXIT
033400     END-IF.
033500 3000-EXIT.
033600     EXIT.
033700******************************************************************
033800*  3100-VALIDATE-ADD                                             *
033900******************************************************************
034000 3100-VALIDATE-ADD.
034100     MOVE 'OK  ' TO OBK-RPT-STATUS.
034200     PERFORM 3110-CHECK-ORDER-ID    THRU 3110-EXIT.
034300     IF OBK-RPT-STATUS-IS-ERR
034400         GO TO 3100-EXIT
034500     END-IF.
034600     PERFORM 3120-CHECK-SIDE        THRU 3120-EXIT.
034700     IF OBK-RPT-STATUS-IS-ERR
034800         GO TO 3100-EXIT
034900     END-IF.
035000     PERFORM 3130-CHECK-PRICE       THRU 3130-EXIT.
035100     IF OBK-RPT-STATUS-IS-ERR
035200         GO TO 3100-EXIT
035300     END-IF.
035400     PERFORM 3140-CHECK-SIZE        THRU 3140-EXIT.
035500     IF OBK-RPT-STATUS-IS-ERR
035600         GO TO 3100-EXIT
035700     END-IF.
035800     PERFORM 3150-CHECK-NOT-DUPLICATE THRU 3150-EXIT.
035900 3100-EXIT.
036000     EXIT.
036100******************************************************************
036200*  3110-CHECK-ORDER-ID                                           *
036300******************************************************************
036400 3110-CHECK-ORDER-ID.
036500     IF OBK-CMD-ORDER-ID NOT GREATER THAN ZERO
036600         MOVE OBK-CMD-ORDER-ID TO OBK-ID-EDIT
036700         MOVE ZERO TO WS-ID-EDIT-LEADSP
036800         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
036900             FOR LEADING SPACE
037000         STRING OBK-MSG-BAD-ID DELIMITED BY SIZE
037100                OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
037200                                DELIMITED BY SIZE
037300             INTO OBK-RPT-RESULT-TEXT
037400         END-STRING
037500         MOVE 'ERR ' TO OBK-RPT-STATUS
037600     END-IF.
037700 3110-EXIT.
037800     EXIT.
037900******************************************************************
038000*  3120-CHECK-SIDE                                               *
038100******************************************************************
038200 3120-CHECK-SIDE.                                                 D4
038300     IF NOT OBK-CMD-SIDE-IS-BID AND NOT OBK-CMD-SIDE-IS-OFFER
038400         MOVE OBK-CMD-SIDE TO OBK-SIDE-EDIT
038500         STRING OBK-MSG-BAD-SIDE DELIMITED BY SIZE
038600                OBK-SIDE-EDIT    DELIMITED BY SIZE
038700             INTO OBK-RPT-RESULT-TEXT
038800         END-STRING
038900         MOVE 'ERR ' TO OBK-RPT-STATUS
039000     END-IF.
039100 3120-EXIT.
039200     EXIT.
039300******************************************************************
039400*  3130-CHECK-PRICE                                              *
039500******************************************************************
039600 3130-CHECK-PRICE.
039700     IF OBK-CMD-PRICE LESS THAN ZERO
039800         MOVE OBK-CMD-ORDER-ID TO OBK-ID-EDIT
039900         MOVE ZERO TO WS-ID-EDIT-LEADSP
040000         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
040100             FOR LEADING SPACE
040200         STRING OBK-MSG-PRICE-LEAD  DELIMITED BY SIZE
040300                OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
040400                                DELIMITED BY SIZE
040500                OBK-MSG-PRICE-TRAIL DELIMITED BY SIZE
040600             INTO OBK-RPT-RESULT-TEXT
040700         END-STRING
040800         MOVE 'ERR ' TO OBK-RPT-STATUS
040900     END-IF.
041000 3130-EXIT.
041100     EXIT.
041200******************************************************************
041300*  3140-CHECK-SIZE                                               *
041400******************************************************************
041500 3140-CHECK-SIZE.
041600     IF OBK-CMD-SIZE NOT GREATER THAN ZERO
041700         MOVE OBK-CMD-SIZE TO OBK-SIZE-EDIT
041800         MOVE ZERO TO WS-SIZE-EDIT-LEADSP
041900         INSPECT OBK-SIZE-EDIT-X TALLYING WS-SIZE-EDIT-LEADSP
042000             FOR LEADING SPACE
042100         STRING OBK-MSG-BAD-SIZE DELIMITED BY SIZE
042200                OBK-SIZE-EDIT-X(WS-SIZE-EDIT-LEADSP + 1:)
042300                                 DELIMITED BY SIZE
042400             INTO OBK-RPT-RESULT-TEXT
042500         END-STRING
042600         MOVE 'ERR ' TO OBK-RPT-STATUS
042700     END-IF.
042800 3140-EXIT.
042900     EXIT.
043000******************************************************************
043100*  3150-CHECK-NOT-DUPLICATE                                      *
043200******************************************************************
043300 3150-CHECK-NOT-DUPLICATE.
043400     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
043500     IF OBK-ENTRY-FOUND
043600         MOVE OBK-CMD-ORDER-ID TO OBK-ID-EDIT
043700         MOVE ZERO TO WS-ID-EDIT-LEADSP
043800         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
043900             FOR LEADING SPACE
044000         STRING OBK-MSG-DUP-ID DELIMITED BY SIZE
044100                OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
044200                                DELIMITED BY SIZE
044300             INTO OBK-RPT-RESULT-TEXT
044400         END-STRING
044500         MOVE 'ERR ' TO OBK-RPT-STATUS
044600     END-IF.
044700 3150-EXIT.
044800     EXIT.
044900******************************************************************
045000*  3160-STORE-NEW-ORDER                                          *
045100*    Take a free table slot, load the order fields into it and   *
045200*    thread the order id onto the correct price level's time-    *
045300*    priority list (creating the level if this is the first      *
045400*    order at that price).                                       *
045500******************************************************************
045600 3160-STORE-NEW-ORDER.
045700     PERFORM 3910-FIND-FREE-SLOT THRU 3910-EXIT.
045800     MOVE OBK-CMD-ORDER-ID TO OBK-ORD-ID(WS-FOUND-SUB).
045900     MOVE OBK-CMD-PRICE    TO OBK-ORD-PRICE(WS-FOUND-SUB).
046000     MOVE OBK-CMD-SIDE     TO OBK-ORD-SIDE(WS-FOUND-SUB).
046100     MOVE OBK-CMD-SIZE     TO OBK-ORD-SIZE(WS-FOUND-SUB).
046200     MOVE 'Y'              TO OBK-ORD-IN-USE(WS-FOUND-SUB).
046300     ADD 1 TO OBK-ORDER-COUNT.
046400     IF OBK-CMD-SIDE-IS-BID
046500         PERFORM 3410-INSERT-BID-LEVEL   THRU 3410-EXIT
046600     ELSE
046700         PERFORM 3420-INSERT-OFFER-LEVEL THRU 3420-EXIT
046800     END-IF.
046900     MOVE 'OK  ' TO OBK-RPT-STATUS.
047000     MOVE SPACES TO OBK-RPT-RESULT-TEXT.
047100 3160-EXIT.
047200     EXIT.
047300******************************************************************
047400*  3410-INSERT-BID-LEVEL                                         *
047500*    Bid side sorts descending, best (highest) price is level 1. *
047600*    Find the level that matches OBK-CMD-PRICE, or the point     *
047700*    just ahead of the first level priced below it, and either   *
047800*    append the order there or open a brand new level in front   *
047900*    of that point.                                              *
048000******************************************************************
048100 3410-INSERT-BID-LEVEL.
048200     MOVE ZERO TO WS-INSERT-SUB.
048300     MOVE 'N'  TO WS-LEVEL-EXISTS-SWITCH.
048400     MOVE 'N'  TO WS-SCAN-DONE-SWITCH.
048500     PERFORM 3411-SCAN-BID-LEVEL THRU 3411-EXIT
048600         VARYING WS-SCAN-SUB FROM 1 BY 1
048700         UNTIL WS-SCAN-SUB > OBK-BID-LEVEL-COUNT
048800            OR WS-SCAN-IS-DONE.
048900     IF WS-INSERT-SUB = ZERO
049000         COMPUTE WS-INSERT-SUB = OBK-BID-LEVEL-COUNT + 1
049100     END-IF.
049200     IF NOT WS-LEVEL-ALREADY-EXISTS
049300         PERFORM 3412-SHIFT-BID-LEVELS-DOWN THRU 3412-EXIT
049400             VARYING WS-SHIFT-SUB FROM OBK-BID-LEVEL-COUNT BY -1
049500             UNTIL WS-SHIFT-SUB < WS-INSERT-SUB
049600         ADD 1 TO OBK-BID-LEVEL-COUNT
049700         MOVE OBK-CMD-PRICE TO OBK-BID-LEVEL-PRICE(WS-INSERT-SUB)
049800         MOVE ZERO TO OBK-BID-LEVEL-ORD-COUNT(WS-INSERT-SUB)
049900     END-IF.
050000     ADD 1 TO OBK-BID-LEVEL-ORD-COUNT(WS-INSERT-SUB).
050100     MOVE OBK-BID-LEVEL-ORD-COUNT(WS-INSERT-SUB) TO WS-ORDER-SUB.
050200     MOVE OBK-CMD-ORDER-ID
050300         TO OBK-BID-LVL-ORDER-ID(WS-INSERT-SUB WS-ORDER-SUB).
050400 3410-EXIT.
050500     EXIT.
050600******************************************************************
050700*  3411-SCAN-BID-LEVEL                                           *
050800******************************************************************
050900 3411-SCAN-BID-LEVEL.
051000     IF OBK-BID-LEVEL-PRICE(WS-SCAN-SUB) = OBK-CMD-PRICE
051100         MOVE WS-SCAN-SUB TO WS-INSERT-SUB
051200         MOVE 'Y' TO WS-LEVEL-EXISTS-SWITCH
051300         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
051400     ELSE
051500         IF OBK-BID-LEVEL-PRICE(WS-SCAN-SUB) < OBK-CMD-PRICE
051600             MOVE WS-SCAN-SUB TO WS-INSERT-SUB
051700             MOVE 'Y' TO WS-SCAN-DONE-SWITCH
051800         END-IF
051900     END-IF.
052000 3411-EXIT.
052100     EXIT.
052200******************************************************************
052300*  3412-SHIFT-BID-LEVELS-DOWN                                    *
052400*    Group-move each level one slot toward the end of the table  *
052500*    to open up WS-INSERT-SUB for the new level.                 *
052600******************************************************************
052700 3412-SHIFT-BID-LEVELS-DOWN.
052800     MOVE OBK-BID-LEVEL(WS-SHIFT-SUB)
052900         TO OBK-BID-LEVEL(WS-SHIFT-SUB + 1).
053000 3412-EXIT.
053100     EXIT.
053200******************************************************************
053300*  3420-INSERT-OFFER-LEVEL                                       *
053400*    Offer side sorts ascending, best (lowest) price is level 1. *
053500*    Mirror image of 3410 - see that paragraph's banner.         *
053600******************************************************************
053700 3420-INSERT-OFFER-LEVEL.
053800     MOVE ZERO TO WS-INSERT-SUB.
053900     MOVE 'N'  TO WS-LEVEL-EXISTS-SWITCH.
054000     MOVE 'N'  TO WS-SCAN-DONE-SWITCH.
054100     PERFORM 3421-SCAN-OFFER-LEVEL THRU 3421-EXIT
054200         VARYING WS-SCAN-SUB FROM 1 BY 1
054300         UNTIL WS-SCAN-SUB > OBK-OFFER-LEVEL-COUNT
054400            OR WS-SCAN-IS-DONE.
054500     IF WS-INSERT-SUB = ZERO
054600         COMPUTE WS-INSERT-SUB = OBK-OFFER-LEVEL-COUNT + 1
054700     END-IF.
054800     IF NOT WS-LEVEL-ALREADY-EXISTS
054900         PERFORM 3422-SHIFT-OFFER-LEVELS-DOWN THRU 3422-EXIT
055000             VARYING WS-SHIFT-SUB FROM OBK-OFFER-LEVEL-COUNT BY -1
055100             UNTIL WS-SHIFT-SUB < WS-INSERT-SUB
055200         ADD 1 TO OBK-OFFER-LEVEL-COUNT
055300         MOVE OBK-CMD-PRICE
055400             TO OBK-OFFER-LEVEL-PRICE(WS-INSERT-SUB)
055500         MOVE ZERO TO OBK-OFFER-LEVEL-ORD-COUNT(WS-INSERT-SUB)
055600     END-IF.
055700     ADD 1 TO OBK-OFFER-LEVEL-ORD-COUNT(WS-INSERT-SUB).
055800     MOVE OBK-OFFER-LEVEL-ORD-COUNT(WS-INSERT-SUB) TO WS-ORDER-SUB.
055900     MOVE OBK-CMD-ORDER-ID
056000         TO OBK-OFFER-LVL-ORDER-ID(WS-INSERT-SUB WS-ORDER-SUB).
056100 3420-EXIT.
056200     EXIT.
056300******************************************************************
056400*  3421-SCAN-OFFER-LEVEL                                         *
056500******************************************************************
056600 3421-SCAN-OFFER-LEVEL.
056700     IF OBK-OFFER-LEVEL-PRICE(WS-SCAN-SUB) = OBK-CMD-PRICE
056800         MOVE WS-SCAN-SUB TO WS-INSERT-SUB
056900         MOVE 'Y' TO WS-LEVEL-EXISTS-SWITCH
057000         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
057100     ELSE
057200         IF OBK-OFFER-LEVEL-PRICE(WS-SCAN-SUB) > OBK-CMD-PRICE
057300             MOVE WS-SCAN-SUB TO WS-INSERT-SUB
057400             MOVE 'Y' TO WS-SCAN-DONE-SWITCH
057500         END-IF
057600     END-IF.
057700 3421-EXIT.
057800     EXIT.
057900******************************************************************
058000*  3422-SHIFT-OFFER-LEVELS-DOWN                                  *
058100******************************************************************
058200 3422-SHIFT-OFFER-LEVELS-DOWN.
058300     MOVE OBK-OFFER-LEVEL(WS-SHIFT-SUB)
058400         TO OBK-OFFER-LEVEL(WS-SHIFT-SUB + 1).
058500 3422-EXIT.
058600     EXIT.
058700******************************************************************
058800*  3900-FIND-ORDER-BY-ID                                         *
058900*    Linear scan of the order table for an active slot carrying  *
059000*    OBK-CMD-ORDER-ID. Shared by ADD (duplicate check), DEL and   *
059100*    UPD. Sets OBK-FOUND-SWITCH and, when found, WS-FOUND-SUB.    *
059200******************************************************************
059300 3900-FIND-ORDER-BY-ID.
059400     MOVE 'N' TO OBK-FOUND-SWITCH.
059500     MOVE ZERO TO WS-FOUND-SUB.
059600     MOVE 'N' TO WS-SCAN-DONE-SWITCH.
059700     PERFORM 3901-SCAN-ORDER-TABLE THRU 3901-EXIT
059800         VARYING WS-SCAN-SUB FROM 1 BY 1
059900         UNTIL WS-SCAN-SUB > 500
060000            OR WS-SCAN-IS-DONE.
060100 3900-EXIT.
060200     EXIT.
060300******************************************************************
060400*  3901-SCAN-ORDER-TABLE                                         *
060500******************************************************************
060600 3901-SCAN-ORDER-TABLE.
060700     IF OBK-ORD-SLOT-ACTIVE(WS-SCAN-SUB)
060800        AND OBK-ORD-ID(WS-SCAN-SUB) = OBK-CMD-ORDER-ID
060900         MOVE WS-SCAN-SUB TO WS-FOUND-SUB
061000         MOVE 'Y' TO OBK-FOUND-SWITCH
061100         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
061200     END-IF.
061300 3901-EXIT.
061400     EXIT.
061500******************************************************************
061600*  3910-FIND-FREE-SLOT                                           *
061700*    Linear scan of the order table for the first free slot -    *
061800*    either one never used or one a DEL has emptied ($D3 above). *
061900******************************************************************
062000 3910-FIND-FREE-SLOT.                                             D3
062100     MOVE ZERO TO WS-FOUND-SUB.
062200     MOVE 'N' TO WS-SCAN-DONE-SWITCH.
062300     PERFORM 3911-SCAN-FOR-FREE-SLOT THRU 3911-EXIT
062400         VARYING WS-SCAN-SUB FROM 1 BY 1
062500         UNTIL WS-SCAN-SUB > 500
062600            OR WS-SCAN-IS-DONE.
062700 3910-EXIT.
062800     EXIT.
062900******************************************************************
063000*  3911-SCAN-FOR-FREE-SLOT                                       *
063100******************************************************************
063200 3911-SCAN-FOR-FREE-SLOT.                                         D3
063300     IF OBK-ORD-SLOT-FREE(WS-SCAN-SUB)
063400         MOVE WS-SCAN-SUB TO WS-FOUND-SUB
063500         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
063600     END-IF.
063700 3911-EXIT.
063800     EXIT.
063900******************************************************************
064000*  4000-REMOVE-ORDER                                             *
064100*    Remove a resting order named by OBK-CMD-ORDER-ID from the   *
064200*    book. Frees the order-table slot and pulls the order id out *
064300*    of its price level's time list, collapsing the level itself *
064400*    if that was the last order resting at that price ($D1).     *
064500******************************************************************
064600 4000-REMOVE-ORDER.
064700     MOVE 'OK  ' TO OBK-RPT-STATUS.
064800     PERFORM 4100-VALIDATE-REMOVE-ID THRU 4100-EXIT.
064900     IF OBK-RPT-STATUS-IS-OK
065000         PERFORM 4200-DELETE-ORDER-ENTRY THRU 4200-EXIT
065100     END-IF.
065200 4000-EXIT.
065300     EXIT.
065400******************************************************************
065500*  4100-VALIDATE-REMOVE-ID                                       *
065600******************************************************************
065700 4100-VALIDATE-REMOVE-ID.
065800     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
065900     IF OBK-ENTRY-NOT-FOUND
066000         MOVE OBK-CMD-ORDER-ID TO OBK-ID-EDIT
066100         MOVE ZERO TO WS-ID-EDIT-LEADSP
066200         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
066300             FOR LEADING SPACE
066400         STRING OBK-MSG-NOFIND-LEAD  DELIMITED BY SIZE
066500                OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
066600                                DELIMITED BY SIZE
066700                OBK-MSG-NOFIND-TRAIL DELIMITED BY SIZE
066800             INTO OBK-RPT-RESULT-TEXT
066900         END-STRING
067000         MOVE 'ERR ' TO OBK-RPT-STATUS
067100     END-IF.
067200 4100-EXIT.
067300     EXIT.
067400******************************************************************
067500*  4200-DELETE-ORDER-ENTRY                                       *
067600*    WS-FOUND-SUB was set by the 3900 scan performed from 4100 -  *
067700*    still points at the order's table slot on entry here, and   *
067800*    stays that way through 4310/4320 below ($DF- those now use  *
067900*    WS-LVL-POS-SUB for the level-list position instead).        *
068000******************************************************************
068100 4200-DELETE-ORDER-ENTRY.
068200     IF OBK-ORD-SIDE-IS-BID(WS-FOUND-SUB)
068300         PERFORM 4310-REMOVE-BID-LEVEL-ENTRY   THRU 4310-EXIT
068400     ELSE
068500         PERFORM 4320-REMOVE-OFFER-LEVEL-ENTRY THRU 4320-EXIT
068600     END-IF.
068700     MOVE 'N' TO OBK-ORD-IN-USE(WS-FOUND-SUB).
068800     SUBTRACT 1 FROM OBK-ORDER-COUNT.
068900     MOVE SPACES TO OBK-RPT-RESULT-TEXT.
069000 4200-EXIT.
069100     EXIT.
069200******************************************************************
069300*  4310-REMOVE-BID-LEVEL-ENTRY                                   *
069400*    Find the bid level holding this order (by price, since the  *
069500*    order table slot itself still carries the price at this     *
069600*    point) and pull the order id out of that level's time list, *
069700*    then drop the level altogether if the list is now empty.    *
069800*    $DF- 4312 sets WS-LVL-POS-SUB, not WS-FOUND-SUB - the latter*
069900*    still has to carry the order-table slot back out to 4200.  *
070000******************************************************************
070100 4310-REMOVE-BID-LEVEL-ENTRY.                                     D1
070200     MOVE 'N' TO WS-SCAN-DONE-SWITCH.
070300     MOVE ZERO TO WS-LEVEL-SUB.
070400     PERFORM 4311-FIND-BID-LEVEL THRU 4311-EXIT
070500         VARYING WS-SCAN-SUB FROM 1 BY 1
070600         UNTIL WS-SCAN-SUB > OBK-BID-LEVEL-COUNT
070700            OR WS-SCAN-IS-DONE.
070800     IF WS-LEVEL-SUB NOT = ZERO
070900         MOVE 'N' TO WS-SCAN-DONE-SWITCH
071000         PERFORM 4312-FIND-BID-ORDER-IN-LEVEL THRU 4312-EXIT
071100             VARYING WS-ORDER-SUB FROM 1 BY 1
071200             UNTIL WS-ORDER-SUB >
071300                     OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
071400                OR WS-SCAN-IS-DONE
071500         PERFORM 4313-CLOSE-BID-ORDER-GAP THRU 4313-EXIT
071600             VARYING WS-SHIFT-SUB FROM WS-LVL-POS-SUB BY 1        DF
071700             UNTIL WS-SHIFT-SUB >=
071800                     OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
071900         SUBTRACT 1 FROM OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
072000         IF OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB) = ZERO
072100             PERFORM 4314-SHIFT-BID-LEVELS-UP THRU 4314-EXIT
072200                 VARYING WS-SHIFT-SUB FROM WS-LEVEL-SUB BY 1
072300                 UNTIL WS-SHIFT-SUB >= OBK-BID-LEVEL-COUNT
072400             SUBTRACT 1 FROM OBK-BID-LEVEL-COUNT
072500         END-IF
072600     END-IF.
072700 4310-EXIT.
072800     EXIT.
072900******************************************************************
073000*  4311-FIND-BID-LEVEL                                           *
073100******************************************************************
073200 4311-FIND-BID-LEVEL.
073300     IF OBK-BID-LEVEL-PRICE(WS-SCAN-SUB) = OBK-ORD-PRICE(WS-FOUND-SUB)
073400         MOVE WS-SCAN-SUB TO WS-LEVEL-SUB
073500         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
073600     END-IF.
073700 4311-EXIT.
073800     EXIT.
073900******************************************************************
074000*  4312-FIND-BID-ORDER-IN-LEVEL                                  *
074100*    $DF- sets WS-LVL-POS-SUB, the position within the level's   *
074200*    time list - WS-FOUND-SUB is left alone here so it still     *
074300*    carries the order-table slot 4200 needs to free.            *
074400******************************************************************
074500 4312-FIND-BID-ORDER-IN-LEVEL.
074600     IF OBK-BID-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
074700             = OBK-CMD-ORDER-ID
074800         MOVE WS-ORDER-SUB TO WS-LVL-POS-SUB                      DF
074900         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
075000     END-IF.
075100 4312-EXIT.
075200     EXIT.
075300******************************************************************
075400*  4313-CLOSE-BID-ORDER-GAP                                      *
075500******************************************************************
075600 4313-CLOSE-BID-ORDER-GAP.
075700     MOVE OBK-BID-LVL-ORDER-ID(WS-LEVEL-SUB WS-SHIFT-SUB + 1)
075800         TO OBK-BID-LVL-ORDER-ID(WS-LEVEL-SUB WS-SHIFT-SUB).
075900 4313-EXIT.
076000     EXIT.
076100******************************************************************
076200*  4314-SHIFT-BID-LEVELS-UP                                      *
076300******************************************************************
076400 4314-SHIFT-BID-LEVELS-UP.                                        D1
076500     MOVE OBK-BID-LEVEL(WS-SHIFT-SUB + 1)
076600         TO OBK-BID-LEVEL(WS-SHIFT-SUB).
076700 4314-EXIT.
076800     EXIT.
076900******************************************************************
077000*  4320-REMOVE-OFFER-LEVEL-ENTRY                                 *
077100*    Mirror image of 4310 - see that paragraph's banner.         *
077200******************************************************************
077300 4320-REMOVE-OFFER-LEVEL-ENTRY.                                   D1
077400     MOVE 'N' TO WS-SCAN-DONE-SWITCH.
077500     MOVE ZERO TO WS-LEVEL-SUB.
077600     PERFORM 4321-FIND-OFFER-LEVEL THRU 4321-EXIT
077700         VARYING WS-SCAN-SUB FROM 1 BY 1
077800         UNTIL WS-SCAN-SUB > OBK-OFFER-LEVEL-COUNT
077900            OR WS-SCAN-IS-DONE.
078000     IF WS-LEVEL-SUB NOT = ZERO
078100         MOVE 'N' TO WS-SCAN-DONE-SWITCH
078200         PERFORM 4322-FIND-OFFER-ORDER-IN-LVL THRU 4322-EXIT
078300             VARYING WS-ORDER-SUB FROM 1 BY 1
078400             UNTIL WS-ORDER-SUB >
078500                     OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
078600                OR WS-SCAN-IS-DONE
078700         PERFORM 4323-CLOSE-OFFER-ORDER-GAP THRU 4323-EXIT
078800             VARYING WS-SHIFT-SUB FROM WS-LVL-POS-SUB BY 1        DF
078900             UNTIL WS-SHIFT-SUB >=
079000                     OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
079100         SUBTRACT 1 FROM OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
079200         IF OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB) = ZERO
079300             PERFORM 4324-SHIFT-OFFER-LEVELS-UP THRU 4324-EXIT
079400                 VARYING WS-SHIFT-SUB FROM WS-LEVEL-SUB BY 1
079500                 UNTIL WS-SHIFT-SUB >= OBK-OFFER-LEVEL-COUNT
079600             SUBTRACT 1 FROM OBK-OFFER-LEVEL-COUNT
079700         END-IF
079800     END-IF.
079900 4320-EXIT.
080000     EXIT.
080100******************************************************************
080200*  4321-FIND-OFFER-LEVEL                                         *
080300******************************************************************
080400 4321-FIND-OFFER-LEVEL.
080500     IF OBK-OFFER-LEVEL-PRICE(WS-SCAN-SUB)
080600             = OBK-ORD-PRICE(WS-FOUND-SUB)
080700         MOVE WS-SCAN-SUB TO WS-LEVEL-SUB
080800         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
080900     END-IF.
081000 4321-EXIT.
081100     EXIT.
081200******************************************************************
081300*  4322-FIND-OFFER-ORDER-IN-LVL                                  *
081400*    $DF- sets WS-LVL-POS-SUB - see 4312's banner.                *
081500******************************************************************
081600 4322-FIND-OFFER-ORDER-IN-LVL.
081700     IF OBK-OFFER-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
081800             = OBK-CMD-ORDER-ID
081900         MOVE WS-ORDER-SUB TO WS-LVL-POS-SUB                      DF
082000         MOVE 'Y' TO WS-SCAN-DONE-SWITCH
082100     END-IF.
082200 4322-EXIT.
082300     EXIT.
082400******************************************************************
082500*  4323-CLOSE-OFFER-ORDER-GAP                                    *
082600******************************************************************
082700 4323-CLOSE-OFFER-ORDER-GAP.
082800     MOVE OBK-OFFER-LVL-ORDER-ID(WS-LEVEL-SUB WS-SHIFT-SUB + 1)
082900         TO OBK-OFFER-LVL-ORDER-ID(WS-LEVEL-SUB WS-SHIFT-SUB).
083000 4323-EXIT.
083100     EXIT.
083200******************************************************************
083300*  4324-SHIFT-OFFER-LEVELS-UP                                    *
083400******************************************************************
083500 4324-SHIFT-OFFER-LEVELS-UP.                                      D1
083600     MOVE OBK-OFFER-LEVEL(WS-SHIFT-SUB + 1)
083700         TO OBK-OFFER-LEVEL(WS-SHIFT-SUB).
083800 4324-EXIT.
083900     EXIT.
084000******************************************************************
084100*  5000-UPDATE-SIZE                                              *
084200*    Change the resting size of an existing order in place. The  *
084300*    order keeps its price, side and time-priority position -    *
084400*    only OBK-ORD-SIZE changes.                                  *
084500******************************************************************
084600 5000-UPDATE-SIZE.                                                D2
084700     MOVE 'OK  ' TO OBK-RPT-STATUS.
084800     PERFORM 5100-VALIDATE-UPDATE-ID THRU 5100-EXIT.
084900     IF OBK-RPT-STATUS-IS-OK
085000         PERFORM 5200-VALIDATE-UPDATE-SIZE THRU 5200-EXIT
085100     END-IF.
085200     IF OBK-RPT-STATUS-IS-OK
085300         PERFORM 5300-STORE-NEW-SIZE THRU 5300-EXIT
085400     END-IF.
085500 5000-EXIT.
085600     EXIT.
085700******************************************************************
085800*  5100-VALIDATE-UPDATE-ID                                       *
085900******************************************************************
086000 5100-VALIDATE-UPDATE-ID.                                         D2
086100     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
086200     IF OBK-ENTRY-NOT-FOUND
086300         MOVE OBK-CMD-ORDER-ID TO OBK-ID-EDIT
086400         MOVE ZERO TO WS-ID-EDIT-LEADSP
086500         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
086600             FOR LEADING SPACE
086700         STRING OBK-MSG-NOFIND-LEAD  DELIMITED BY SIZE
086800                OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
086900                                DELIMITED BY SIZE
087000                OBK-MSG-NOFIND-TRAIL DELIMITED BY SIZE
087100             INTO OBK-RPT-RESULT-TEXT
087200         END-STRING
087300         MOVE 'ERR ' TO OBK-RPT-STATUS
087400     END-IF.
087500 5100-EXIT.
087600     EXIT.
087700******************************************************************
087800*  5200-VALIDATE-UPDATE-SIZE                                     *
087900*    $DB 040113 - this used to also re-check the order id was    *
088000*    still active before testing the size; 5100 already answers  *
088100*    that and the second test could never fail, dropped it.      *
088200******************************************************************
088300 5200-VALIDATE-UPDATE-SIZE.                                       D2
088400     IF OBK-CMD-SIZE NOT GREATER THAN ZERO
088500         MOVE OBK-CMD-SIZE TO OBK-SIZE-EDIT
088600         MOVE ZERO TO WS-SIZE-EDIT-LEADSP
088700         INSPECT OBK-SIZE-EDIT-X TALLYING WS-SIZE-EDIT-LEADSP
088800             FOR LEADING SPACE
088900         STRING OBK-MSG-BAD-SIZE DELIMITED BY SIZE
089000                OBK-SIZE-EDIT-X(WS-SIZE-EDIT-LEADSP + 1:)
089100                                 DELIMITED BY SIZE
089200             INTO OBK-RPT-RESULT-TEXT
089300         END-STRING
089400         MOVE 'ERR ' TO OBK-RPT-STATUS
089500     END-IF.
089600 5200-EXIT.
089700     EXIT.
089800******************************************************************
089900*  5300-STORE-NEW-SIZE                                           *
090000*    WS-FOUND-SUB still points at the order's table slot, set by *
090100*    the 3900 scan performed from 5100.                          *
090200******************************************************************
090300 5300-STORE-NEW-SIZE.                                             D2
090400     MOVE OBK-CMD-SIZE TO OBK-ORD-SIZE(WS-FOUND-SUB).
090500     MOVE SPACES TO OBK-RPT-RESULT-TEXT.
090600 5300-EXIT.
090700     EXIT.
090800******************************************************************
090900*  6000-LEVEL-PRICE-LOOKUP                                       *
091000*    Report the price standing at a given book level, level 1 is *
091100*    the best price on that side.                                *
091200******************************************************************
091300 6000-LEVEL-PRICE-LOOKUP.                                          DD
091400     MOVE 'OK  ' TO OBK-RPT-STATUS.
091500     PERFORM 6100-VALIDATE-LEVEL-POSITIVE THRU 6100-EXIT.          DD
091600     IF OBK-RPT-STATUS-IS-OK
091700         PERFORM 6200-VALIDATE-SIDE-OPERAND THRU 6200-EXIT         DD
091800     END-IF.
091900     IF OBK-RPT-STATUS-IS-OK
092000         PERFORM 6300-VALIDATE-LEVEL-RANGE  THRU 6300-EXIT         DD
092100     END-IF.
092200     IF OBK-RPT-STATUS-IS-OK
092300         PERFORM 6400-REPORT-LEVEL-PRICE    THRU 6400-EXIT         DD
092400     END-IF.
092500 6000-EXIT.
092600     EXIT.
092700******************************************************************
092800*  6100-VALIDATE-LEVEL-POSITIVE                                  *
092900*    Level operand must be positive - RECON checks the level     *
093000*    operand ahead of the side operand on ADD/DEL/UPD, so PLV/TLV*
093100*    now validate in that same order - see $DD in the header     *
093200*    change log.                                                 *
093300******************************************************************
093400 6100-VALIDATE-LEVEL-POSITIVE.                                     DD
093500     IF OBK-CMD-LEVEL NOT GREATER THAN ZERO
093600         MOVE OBK-CMD-LEVEL TO OBK-LEVEL-EDIT
093700         MOVE ZERO TO WS-LEVEL-EDIT-LEADSP
093800         INSPECT OBK-LEVEL-EDIT-X TALLYING WS-LEVEL-EDIT-LEADSP
093900             FOR LEADING SPACE
094000         STRING OBK-MSG-BAD-LEVEL DELIMITED BY SIZE
094100                OBK-LEVEL-EDIT-X(WS-LEVEL-EDIT-LEADSP + 1:)
094200                                 DELIMITED BY SIZE
094300             INTO OBK-RPT-RESULT-TEXT
094400         END-STRING
094500         MOVE 'ERR ' TO OBK-RPT-STATUS
094600     END-IF.
094700 6100-EXIT.
094800     EXIT.
094900******************************************************************
095000*  6200-VALIDATE-SIDE-OPERAND                                    *
095100*    Shared by PLV and TLV - the side operand is carried in the  *
095200*    same OBK-CMD-SIDE field ADD uses, so the wording on a bad   *
095300*    side matches the ADD-side error exactly.                    *
095400******************************************************************
095500 6200-VALIDATE-SIDE-OPERAND.                                       DD
095600     IF NOT OBK-CMD-SIDE-IS-BID AND NOT OBK-CMD-SIDE-IS-OFFER
095700         MOVE OBK-CMD-SIDE TO OBK-SIDE-EDIT
095800         STRING OBK-MSG-BAD-SIDE DELIMITED BY SIZE
095900                OBK-SIDE-EDIT    DELIMITED BY SIZE
096000             INTO OBK-RPT-RESULT-TEXT
096100         END-STRING
096200         MOVE 'ERR ' TO OBK-RPT-STATUS
096300     END-IF.
096400 6200-EXIT.
096500     EXIT.
096600******************************************************************
096700*  6300-VALIDATE-LEVEL-RANGE                                     *
096800*    Level must be no greater than the number of levels standing *
096900*    on the requested side - 6100 above already confirmed the    *
097000*    level operand is positive and 6200 confirmed the side.      *
097100******************************************************************
097200 6300-VALIDATE-LEVEL-RANGE.                                        DD
097300     IF OBK-CMD-SIDE-IS-BID
097400         IF OBK-CMD-LEVEL > OBK-BID-LEVEL-COUNT
097500             MOVE OBK-CMD-LEVEL TO OBK-LEVEL-EDIT
097600             MOVE ZERO TO WS-LEVEL-EDIT-LEADSP
097700             INSPECT OBK-LEVEL-EDIT-X TALLYING WS-LEVEL-EDIT-LEADSP
097800                 FOR LEADING SPACE
097900             STRING OBK-MSG-LEVEL-LEAD  DELIMITED BY SIZE
098000                    OBK-LEVEL-EDIT-X(WS-LEVEL-EDIT-LEADSP + 1:)
098100                                     DELIMITED BY SIZE
098200                    OBK-MSG-LEVEL-TRAIL DELIMITED BY SIZE
098300                 INTO OBK-RPT-RESULT-TEXT
098400             END-STRING
098500             MOVE 'ERR ' TO OBK-RPT-STATUS
098600         END-IF
098700     ELSE
098800         IF OBK-CMD-LEVEL > OBK-OFFER-LEVEL-COUNT
098900             MOVE OBK-CMD-LEVEL TO OBK-LEVEL-EDIT
099000             MOVE ZERO TO WS-LEVEL-EDIT-LEADSP
099100             INSPECT OBK-LEVEL-EDIT-X TALLYING WS-LEVEL-EDIT-LEADSP
099200                 FOR LEADING SPACE
099300             STRING OBK-MSG-LEVEL-LEAD  DELIMITED BY SIZE
099400                    OBK-LEVEL-EDIT-X(WS-LEVEL-EDIT-LEADSP + 1:)
099500                                     DELIMITED BY SIZE
099600                    OBK-MSG-LEVEL-TRAIL DELIMITED BY SIZE
099700                 INTO OBK-RPT-RESULT-TEXT
099800             END-STRING
099900             MOVE 'ERR ' TO OBK-RPT-STATUS
100000         END-IF
100100     END-IF.
100200 6300-EXIT.
100300     EXIT.
100400******************************************************************
100500*  6400-REPORT-LEVEL-PRICE                                       *
100600******************************************************************
100700 6400-REPORT-LEVEL-PRICE.                                          DD
100800     IF OBK-CMD-SIDE-IS-BID
100900         MOVE OBK-BID-LEVEL-PRICE(OBK-CMD-LEVEL)
101000             TO OBK-RPT-PRICE-VALUE
101100     ELSE
101200         MOVE OBK-OFFER-LEVEL-PRICE(OBK-CMD-LEVEL)
101300             TO OBK-RPT-PRICE-VALUE
101400     END-IF.
101500 6400-EXIT.
101600     EXIT.
101700******************************************************************
101800*  7000-LEVEL-TOTAL-LOOKUP                                       *
101900*    Report the total resting size at a given book level - same  *
102000*    validation as PLV, see 6100/6200/6300.                      *
102100******************************************************************
102200 7000-LEVEL-TOTAL-LOOKUP.                                          DD
102300     MOVE 'OK  ' TO OBK-RPT-STATUS.
102400     PERFORM 6100-VALIDATE-LEVEL-POSITIVE THRU 6100-EXIT.          DD
102500     IF OBK-RPT-STATUS-IS-OK
102600         PERFORM 6200-VALIDATE-SIDE-OPERAND THRU 6200-EXIT         DD
102700     END-IF.
102800     IF OBK-RPT-STATUS-IS-OK
102900         PERFORM 6300-VALIDATE-LEVEL-RANGE  THRU 6300-EXIT         DD
103000     END-IF.
103100     IF OBK-RPT-STATUS-IS-OK
103200         PERFORM 7300-SUM-LEVEL-SIZE       THRU 7300-EXIT
103300     END-IF.
103400 7000-EXIT.
103500     EXIT.
103600******************************************************************
103700*  7300-SUM-LEVEL-SIZE                                           *
103800*    Adds the resting size of every order threaded onto the      *
103900*    requested level's time-priority list - a plain ADD, no      *
104000*    ROUNDED, sizes are whole units on this book.                *
104100******************************************************************
104200 7300-SUM-LEVEL-SIZE.
104300     MOVE ZERO TO OBK-RPT-SIZE-VALUE.
104400     MOVE ZERO TO WS-LEVEL-SUB.
104500     MOVE OBK-CMD-LEVEL TO WS-LEVEL-SUB.
104600     IF OBK-CMD-SIDE-IS-BID
104700         PERFORM 7310-SUM-BID-LEVEL-SIZE THRU 7310-EXIT
104800             VARYING WS-ORDER-SUB FROM 1 BY 1
104900             UNTIL WS-ORDER-SUB >
105000                     OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
105100     ELSE
105200         PERFORM 7320-SUM-OFFER-LEVEL-SIZE THRU 7320-EXIT
105300             VARYING WS-ORDER-SUB FROM 1 BY 1
105400             UNTIL WS-ORDER-SUB >
105500                     OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB)
105600     END-IF.
105700 7300-EXIT.
105800     EXIT.
105900******************************************************************
106000*  7310-SUM-BID-LEVEL-SIZE                                       *
106100******************************************************************
106200 7310-SUM-BID-LEVEL-SIZE.
106300     MOVE OBK-BID-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
106400         TO OBK-CMD-ORDER-ID.
106500     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
106600     IF OBK-ENTRY-FOUND
106700         ADD OBK-ORD-SIZE(WS-FOUND-SUB) TO OBK-RPT-SIZE-VALUE
106800     END-IF.
106900 7310-EXIT.
107000     EXIT.
107100******************************************************************
107200*  7320-SUM-OFFER-LEVEL-SIZE                                     *
107300******************************************************************
107400 7320-SUM-OFFER-LEVEL-SIZE.
107500     MOVE OBK-OFFER-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
107600         TO OBK-CMD-ORDER-ID.
107700     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
107800     IF OBK-ENTRY-FOUND
107900         ADD OBK-ORD-SIZE(WS-FOUND-SUB) TO OBK-RPT-SIZE-VALUE
108000     END-IF.
108100 7320-EXIT.
108200     EXIT.
108300******************************************************************
108400*  8000-LIST-ORDERS-BY-SIDE                                      *
108500*    List every resting order on the requested side, best level  *
108600*    first, oldest order first within a level. Added $D9 for the *
108700*    order desk's morning book-check run.                        *
108800******************************************************************
108900 8000-LIST-ORDERS-BY-SIDE.                                        D9
109000     MOVE 'OK  ' TO OBK-RPT-STATUS.
109100     PERFORM 8100-VALIDATE-LST-SIDE THRU 8100-EXIT.
109200     IF OBK-RPT-STATUS-IS-OK
109300         PERFORM 8200-EMIT-ORDERS-FOR-SIDE THRU 8200-EXIT
109400     END-IF.
109500 8000-EXIT.
109600     EXIT.
109700******************************************************************
109800*  8100-VALIDATE-LST-SIDE                                        *
109900******************************************************************
110000 8100-VALIDATE-LST-SIDE.                                          D9
110100     IF NOT OBK-CMD-SIDE-IS-BID AND NOT OBK-CMD-SIDE-IS-OFFER
110200         MOVE OBK-CMD-SIDE TO OBK-SIDE-EDIT
110300         STRING OBK-MSG-BAD-SIDE DELIMITED BY SIZE
110400                OBK-SIDE-EDIT    DELIMITED BY SIZE
110500             INTO OBK-RPT-RESULT-TEXT
110600         END-STRING
110700         MOVE 'ERR ' TO OBK-RPT-STATUS
110800     END-IF.
110900 8100-EXIT.
111000     EXIT.
111100******************************************************************
111200*  8200-EMIT-ORDERS-FOR-SIDE                                     *
111300*    $DA 020221 - the offer-side loop used to run the level      *
111400*    subscript from OBK-OFFER-LEVEL-COUNT down to 1, which listed*
111500*    the worst offer first; OBK-OFFER-LEVEL is already stored    *
111600*    ascending (level 1 = best) so it must run up from 1 exactly *
111700*    like the bid side. Corrected here.                          *
111800******************************************************************
111900 8200-EMIT-ORDERS-FOR-SIDE.                                       D9
112000     IF OBK-CMD-SIDE-IS-BID
112100         PERFORM 8210-EMIT-BID-LEVEL THRU 8210-EXIT
112200             VARYING WS-LEVEL-SUB FROM 1 BY 1
112300             UNTIL WS-LEVEL-SUB > OBK-BID-LEVEL-COUNT
112400     ELSE
112500         PERFORM 8220-EMIT-OFFER-LEVEL THRU 8220-EXIT             DA
112600             VARYING WS-LEVEL-SUB FROM 1 BY 1
112700             UNTIL WS-LEVEL-SUB > OBK-OFFER-LEVEL-COUNT
112800     END-IF.
112900     MOVE 'OK  ' TO OBK-RPT-STATUS.
113000 8200-EXIT.
113100     EXIT.
113200******************************************************************
113300*  8210-EMIT-BID-LEVEL                                           *
113400******************************************************************
113500 8210-EMIT-BID-LEVEL.                                             D9
113600     PERFORM 8211-EMIT-BID-ORDER THRU 8211-EXIT
113700         VARYING WS-ORDER-SUB FROM 1 BY 1
113800         UNTIL WS-ORDER-SUB >
113900                 OBK-BID-LEVEL-ORD-COUNT(WS-LEVEL-SUB).
114000 8210-EXIT.
114100     EXIT.
114200******************************************************************
114300*  8211-EMIT-BID-ORDER                                           *
114400*    Builds and writes one OBK-RESULT-RECORD per resting order - *
114500*    LST is the exception to the one-write-per-command rule that *
114600*    2300 otherwise enforces.                                    *
114700******************************************************************
114800 8211-EMIT-BID-ORDER.                                             D9
114900     MOVE OBK-BID-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
115000         TO OBK-CMD-ORDER-ID.
115100     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
115200     IF OBK-ENTRY-FOUND
115300         MOVE 'LST'  TO OBK-RPT-CMD-TYPE
115400         MOVE 'OK  ' TO OBK-RPT-STATUS
115500         MOVE OBK-ORD-ID(WS-FOUND-SUB)    TO OBK-ID-EDIT
115600         MOVE OBK-ORD-SIZE(WS-FOUND-SUB)  TO OBK-SIZE-EDIT
115700         MOVE OBK-ORD-PRICE(WS-FOUND-SUB) TO OBK-PRICE-EDIT      DE
115800         MOVE ZERO TO WS-ID-EDIT-LEADSP WS-SIZE-EDIT-LEADSP      DE
115900                       WS-PRICE-EDIT-LEADSP                     DE
116000         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
116100             FOR LEADING SPACE
116200         INSPECT OBK-SIZE-EDIT-X TALLYING WS-SIZE-EDIT-LEADSP
116300             FOR LEADING SPACE
116400         INSPECT OBK-PRICE-EDIT-X TALLYING WS-PRICE-EDIT-LEADSP  DE
116500             FOR LEADING SPACE                                  DE
116600         STRING OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
116700                                 DELIMITED BY SIZE
116800                ' AT '        DELIMITED BY SIZE
116900                OBK-SIZE-EDIT-X(WS-SIZE-EDIT-LEADSP + 1:)
117000                                 DELIMITED BY SIZE
117100                ' PRICE '     DELIMITED BY SIZE                 DE
117200                OBK-PRICE-EDIT-X(WS-PRICE-EDIT-LEADSP + 1:)      DE
117300                                 DELIMITED BY SIZE               DE
117400             INTO OBK-RPT-RESULT-TEXT
117500         END-STRING
117600         WRITE OBK-RESULT-RECORD FROM OBK-RESULT-RECORD
117700         ADD 1 TO WS-ORDERS-LISTED
117800     END-IF.
117900 8211-EXIT.
118000     EXIT.
118100******************************************************************
118200*  8220-EMIT-OFFER-LEVEL                                         *
118300******************************************************************
118400 8220-EMIT-OFFER-LEVEL.                                           D9
118500     PERFORM 8221-EMIT-OFFER-ORDER THRU 8221-EXIT
118600         VARYING WS-ORDER-SUB FROM 1 BY 1
118700         UNTIL WS-ORDER-SUB >
118800                 OBK-OFFER-LEVEL-ORD-COUNT(WS-LEVEL-SUB).
118900 8220-EXIT.
119000     EXIT.
119100******************************************************************
119200*  8221-EMIT-OFFER-ORDER                                         *
119300******************************************************************
119400 8221-EMIT-OFFER-ORDER.                                           D9
119500     MOVE OBK-OFFER-LVL-ORDER-ID(WS-LEVEL-SUB WS-ORDER-SUB)
119600         TO OBK-CMD-ORDER-ID.
119700     PERFORM 3900-FIND-ORDER-BY-ID THRU 3900-EXIT.
119800     IF OBK-ENTRY-FOUND
119900         MOVE 'LST'  TO OBK-RPT-CMD-TYPE
120000         MOVE 'OK  ' TO OBK-RPT-STATUS
120100         MOVE OBK-ORD-ID(WS-FOUND-SUB)    TO OBK-ID-EDIT
120200         MOVE OBK-ORD-SIZE(WS-FOUND-SUB)  TO OBK-SIZE-EDIT
120300         MOVE OBK-ORD-PRICE(WS-FOUND-SUB) TO OBK-PRICE-EDIT      DE
120400         MOVE ZERO TO WS-ID-EDIT-LEADSP WS-SIZE-EDIT-LEADSP      DE
120500                       WS-PRICE-EDIT-LEADSP                     DE
120600         INSPECT OBK-ID-EDIT-X TALLYING WS-ID-EDIT-LEADSP
120700             FOR LEADING SPACE
120800         INSPECT OBK-SIZE-EDIT-X TALLYING WS-SIZE-EDIT-LEADSP
120900             FOR LEADING SPACE
121000         INSPECT OBK-PRICE-EDIT-X TALLYING WS-PRICE-EDIT-LEADSP  DE
121100             FOR LEADING SPACE                                  DE
121200         STRING OBK-ID-EDIT-X(WS-ID-EDIT-LEADSP + 1:)
121300                                 DELIMITED BY SIZE
121400                ' AT '        DELIMITED BY SIZE
121500                OBK-SIZE-EDIT-X(WS-SIZE-EDIT-LEADSP + 1:)
121600                                 DELIMITED BY SIZE
121700                ' PRICE '     DELIMITED BY SIZE                 DE
121800                OBK-PRICE-EDIT-X(WS-PRICE-EDIT-LEADSP + 1:)      DE
121900                                 DELIMITED BY SIZE               DE
122000             INTO OBK-RPT-RESULT-TEXT
122100         END-STRING
122200         WRITE OBK-RESULT-RECORD FROM OBK-RESULT-RECORD
122300         ADD 1 TO WS-ORDERS-LISTED
122400     END-IF.
122500 8221-EXIT.
122600     EXIT.
122700******************************************************************
122800*  9000-TERMINATE-RUN                                            *
122900*    Close down the files and drop the run totals to SYSOUT for  *
123000*    the shift log - the counts are informational only, nothing  *
123100*    downstream reads them back in.                              *
123200******************************************************************
123300 9000-TERMINATE-RUN.
123400     DISPLAY 'OBK1XCMN - COMMANDS READ      = ' WS-COMMANDS-READ.
123500     DISPLAY 'OBK1XCMN - COMMANDS ACCEPTED  = ' WS-COMMANDS-OK.
123600     DISPLAY 'OBK1XCMN - COMMANDS IN ERROR  = ' WS-COMMANDS-IN-ERROR.
123700     DISPLAY 'OBK1XCMN - ORDERS LISTED (LST)= ' WS-ORDERS-LISTED.
123800     CLOSE OBK-COMMAND-FILE.
123900     CLOSE OBK-RESULT-FILE.
124000 9000-EXIT.
124100     EXIT.
