000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OBK1XCP1                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER BOOK ENGINE - Batch driver command    *
000600*                    file record layout                         *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  Licensed Materials - Property of Meridian Clearing Systems    *
001000*                                                                *
001100*  MCS-4471              OBK1XCP1                                *
001200*                                                                *
001300*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001400*                                                                *
001500*  ORDER BOOK                                                    *
001600*  (Element of the Order Book Engine batch suite)                *
001700*  @BANNER_END                                                   *
001800*                                                                *
001900* STATUS = 3.2.0                                                 *
002000*                                                                *
002100* FUNCTION =                                                     *
002200*      This copybook is part of the Order Book Engine batch      *
002300*      suite and defines one input record on the command file    *
002400*      OBK-COMMAND-FILE. Each record drives one operation of     *
002500*      the in-memory order book: ADD, DEL, UPD, PLV, TLV or LST. *
002600*      Fields not used by a given command type are simply left   *
002700*      blank or zero on that record; the program does not        *
002800*      validate operands a command type ignores.                 *
002900*----------------------------------------------------------------*
003000*                                                                *
003100* CHANGE ACTIVITY :                                              *
003200*      $SEG(OBK1XCP1),COMP(OBKENG),PROD(OBK1X   ):               *
003300*                                                                *
003400*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003500*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION *
003600*   $D1= I44988 110 890914 MFK     : ADD PLV/TLV LEVEL OPERAND   *
003700*   $D2= I45210 200 930611 SJH     : WIDEN CMD-ORDER-ID TO 9(09) *
003800*                                                                *
003900******************************************************************
004000*    Order Book command record                                   *
004100    03  OBK-CMD-TYPE                PIC X(03).
004200        88  OBK-CMD-IS-ADD                 VALUE 'ADD'.
004300        88  OBK-CMD-IS-DEL                 VALUE 'DEL'.
004400        88  OBK-CMD-IS-UPD                 VALUE 'UPD'.
004500        88  OBK-CMD-IS-PLV                 VALUE 'PLV'.
004600        88  OBK-CMD-IS-TLV                 VALUE 'TLV'.
004700        88  OBK-CMD-IS-LST                 VALUE 'LST'.
004800    03  OBK-CMD-ORDER-ID            PIC S9(09)       COMP-3.      D6      
004900    03  OBK-CMD-PRICE               PIC S9(09)V9(04) COMP-3.
005000    03  OBK-CMD-SIDE                PIC X(01).
005100        88  OBK-CMD-SIDE-IS-BID             VALUE 'B'.
005200        88  OBK-CMD-SIDE-IS-OFFER           VALUE 'O'.
005300    03  OBK-CMD-SIZE                PIC S9(09)       COMP-3.
005400    03  OBK-CMD-LEVEL               PIC S9(04)       COMP-3.
005500    03  FILLER                      PIC X(20).
