000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OBK1XCP3                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER BOOK ENGINE - Resting order table     *
000600*                    (working storage)                          *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  Licensed Materials - Property of Meridian Clearing Systems    *
001000*                                                                *
001100*  MCS-4471              OBK1XCP3                                *
001200*                                                                *
001300*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001400*                                                                *
001500*  ORDER BOOK                                                    *
001600*  (Element of the Order Book Engine batch suite)                *
001700*  @BANNER_END                                                   *
001800*                                                                *
001900* STATUS = 3.2.0                                                 *
002000*                                                                *
002100* FUNCTION =                                                     *
002200*      This copybook is part of the Order Book Engine batch      *
002300*      suite and defines the in-memory table of resting orders   *
002400*      that backs ADD/DEL/UPD. The table is scanned by id on     *
002500*      every DEL/UPD; a deleted order's slot is marked free      *
002600*      (OBK-ORD-IN-USE = 'N') and reused by a later ADD rather    *
002700*      than compacting the table, so an order's table position   *
002800*      is not the same thing as its level time-priority          *
002900*      position (that ordering lives in OBK1XCP4).               *
003000*----------------------------------------------------------------*
003100*                                                                *
003200* CHANGE ACTIVITY :                                              *
003300*      $SEG(OBK1XCP3),COMP(OBKENG),PROD(OBK1X   ):               *
003400*                                                                *
003500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003600*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION *
003700*   $D1= I44988 110 890914 MFK     : REUSE FREED SLOTS ON ADD    *
003800*   $D2= I45614 210 990806 PLC     : Y2K - NO DATE FIELDS HELD   *
003900*                                    HERE, REVIEWED/NO CHANGE    *
004000*   $D3= I46680 253 060905 GVR     : DROPPED OBK-ORD-SIDE-NUM -  *
004100*                                    THE 1987 SORT/COMPARE IT    *
004200*                                    CLAIMED TO BACK NEVER MADE  *
004300*                                    IT INTO OBK1XCMN, WHICH HAS *
004400*                                    ALWAYS COMPARED OBK-ORD-SIDE*
004500*                                    AS A CHARACTER (SEE 3410/   *
004600*                                    3420/4310/4320); LEFT-OVER  *
004700*                                    WORKING STORAGE, NEVER USED.*
004800******************************************************************
004900*    Resting order table                                         *
005000 01  OBK-ORDER-TABLE.
005100     03  OBK-ORDER-COUNT             PIC S9(04)       COMP.
005200     03  OBK-ORDER-ENTRY OCCURS 500 TIMES.
005300         05  OBK-ORD-ID              PIC S9(09)       COMP-3.     D6
005400         05  OBK-ORD-PRICE           PIC S9(09)V9(04) COMP-3.
005500         05  OBK-ORD-SIDE            PIC X(01).
005600             88  OBK-ORD-SIDE-IS-BID          VALUE 'B'.
005700             88  OBK-ORD-SIDE-IS-OFFER        VALUE 'O'.
005800         05  OBK-ORD-SIZE            PIC S9(09)       COMP-3.
005900         05  OBK-ORD-IN-USE          PIC X(01).                   D3
006000             88  OBK-ORD-SLOT-ACTIVE          VALUE 'Y'.
006100             88  OBK-ORD-SLOT-FREE            VALUE 'N'.
006200         05  FILLER                  PIC X(05).
006300     03  FILLER                      PIC X(10).
