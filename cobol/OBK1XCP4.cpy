000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = OBK1XCP4                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = ORDER BOOK ENGINE - Bid/offer price level   *
000600*                    tables (working storage)                   *
000700*                                                                *
000800*  @BANNER_START                           01                   *
000900*  Licensed Materials - Property of Meridian Clearing Systems    *
001000*                                                                *
001100*  MCS-4471              OBK1XCP4                                *
001200*                                                                *
001300*  (C) Copyright Meridian Clearing Systems 1987, 2001            *
001400*                                                                *
001500*  ORDER BOOK                                                    *
001600*  (Element of the Order Book Engine batch suite)                *
001700*  @BANNER_END                                                   *
001800*                                                                *
001900* STATUS = 3.2.0                                                 *
002000*                                                                *
002100* FUNCTION =                                                     *
002200*      This copybook is part of the Order Book Engine batch      *
002300*      suite and defines the two price-level tables that carry   *
002400*      the sorted book depth: OBK-BID-LEVELS (descending by      *
002500*      price, level 1 = best bid) and OBK-OFFER-LEVELS           *
002600*      (ascending by price, level 1 = best offer). Each level    *
002700*      entry carries its own time-priority list of resting       *
002800*      order ids (earliest-added first); the list is a plain     *
002900*      append/shift array, not a linked list, to stay within     *
003000*      what a fixed OCCURS table can hold.                       *
003100*----------------------------------------------------------------*
003200*                                                                *
003300* CHANGE ACTIVITY :                                              *
003400*      $SEG(OBK1XCP4),COMP(OBKENG),PROD(OBK1X   ):               *
003500*                                                                *
003600*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003700*   $D0= I44710 100 870302 RJT     : ORDER BOOK-BASE APPLICATION *
003800*   $D1= I44988 110 890914 MFK     : RAISE LEVEL OCCURS 60 TO 200*
003900*   $D2= I45988 220 970512 SJH     : RAISE ORDER LIST 40 TO 100  *
004000*                                                                *
004100******************************************************************
004200*    Bid side price levels - descending by price, level 1 = best *
004300 01  OBK-BID-LEVELS.
004400     03  OBK-BID-LEVEL-COUNT         PIC S9(04)       COMP.
004500     03  OBK-BID-LEVEL OCCURS 200 TIMES.
004700         05  OBK-BID-LEVEL-PRICE     PIC S9(09)V9(04) COMP-3.
004800         05  OBK-BID-LEVEL-ORD-COUNT PIC S9(04)       COMP.
004900         05  OBK-BID-LEVEL-ORDER OCCURS 100 TIMES.                D8      
005100             07  OBK-BID-LVL-ORDER-ID PIC S9(09)      COMP-3.
005200     03  FILLER                      PIC X(10).
005300*    Offer side price levels - ascending by price, level 1=best  *
005400 01  OBK-OFFER-LEVELS.
005500     03  OBK-OFFER-LEVEL-COUNT       PIC S9(04)       COMP.
005600     03  OBK-OFFER-LEVEL OCCURS 200 TIMES.
005800         05  OBK-OFFER-LEVEL-PRICE   PIC S9(09)V9(04) COMP-3.
005900         05  OBK-OFFER-LEVEL-ORD-COUNT PIC S9(04)     COMP.
006000         05  OBK-OFFER-LEVEL-ORDER OCCURS 100 TIMES.              D8      
006200             07  OBK-OFFER-LVL-ORDER-ID PIC S9(09)    COMP-3.
006300     03  FILLER                      PIC X(10).
